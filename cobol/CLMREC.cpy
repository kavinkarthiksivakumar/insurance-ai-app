000100******************************************************************
000200* CLMREC   -  CLAIM INTAKE RECORD                               *
000300*                                                                *
000400*   ONE ROW PER CLAIM READ FROM CLAIM-IN.  CARRIES THE CUSTOMER'S*
000500*   POLICY NUMBER OF RECORD, THE POLICY NUMBER SUBMITTED WITH    *
000600*   THE CLAIM, THE CLAIM-TYPE NAME (USED TO DERIVE THE DOCUMENT- *
000700*   REQUIREMENT FAMILY), THE DOCUMENT COUNT SUBMITTED, AND THE   *
000800*   FRAUD SCORE PRODUCED BY THE IMAGE-ANALYSIS FEED UPSTREAM OF  *
000900*   THIS RUN.                                                    *
001000******************************************************************
001100*0002100  02/11/26  RSK  TICKET CEV-1044 - INITIAL LAYOUT         CEV1044 
001200*0003500  03/02/26  RSK  NO CHANGE HERE - 200-INTAKE-EDIT         CEV1061 
001300*0003500       COMPARES CLM-POLICY-NBR AGAINST CLM-CUSTOMER-      CEV1061 
001400*0003500       POLICY-NBR, BOTH ALREADY ON THIS RECORD - CEV-1061 CEV1061 
001500******************************************************************
001600 01  CLAIM-RECORD.
001700     05  CLM-CLAIM-ID                PIC 9(9).
001800     05  CLM-CUSTOMER-ID             PIC 9(9).
001900     05  CLM-CUSTOMER-POLICY-NBR     PIC X(20).
002000     05  CLM-POLICY-NBR              PIC X(20).
002100     05  CLM-TYPE-ID                 PIC 9(5).
002200     05  CLM-TYPE-NAME               PIC X(30).
002300     05  CLM-AMOUNT                  PIC S9(9)V9(2).
002400     05  CLM-DOC-COUNT               PIC 9(3).
002500     05  CLM-FRAUD-SCORE             PIC 9(3).
002600     05  FILLER                      PIC X(10).
