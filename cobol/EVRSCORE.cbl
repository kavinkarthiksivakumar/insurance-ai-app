000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  EVRSCORE.
000400 AUTHOR. R. KOVACH.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/21/91.
000700 DATE-COMPILED. 04/21/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM TAKES THE THREE EVIDENCE SUB-SCORES
001400*          (COMPLETENESS, RELEVANCE, OCR-CONSISTENCY) PLUS THE
001500*          FRAUD SCORE AND THE MANDATORY-DOCUMENT MISSING COUNT
001600*          FOR ONE CLAIM AND RETURNS:
001700*
001800*             - THE WEIGHTED OVERALL SCORE (ROUNDED)
001900*             - THE VALIDATION STATUS
002000*             - THE WORKFLOW ROUTE
002100*
002200*          CALLED ONCE PER CLAIM BY CLMEVAL (500-SCORE-CLAIM),
002300*          AFTER 400-COMPLETENESS-CALC AND 450-DEFAULT-RELEVANCE-
002400*          OCR HAVE FILLED IN THE THREE SUB-SCORES.  NOT CALLED
002500*          AT ALL FOR A CLAIM REJECTED AT INTAKE.
002600******************************************************************
002700*
002800*  CHANGE LOG
002900*
003000*0001000  04/21/91  RSK  ORIGINAL PROGRAM - TICKET CEV-0009       CEV0009 
003100*0001100  08/02/92  RSK  ADDED THE 0-THRU-100 RANGE CHECK IN      CEV0009 
003200*0001100       000-HOUSEKEEPING AFTER A BAD OCR FEED PUT A        CEV0009 
003300*0001100       NEGATIVE SCORE ON THE FILE - TICKET CEV-0128       CEV0128 
003400*0001200  06/19/94  TLD  WEIGHTS CHANGED FROM 50/30/20 TO THE     CEV0128 
003500*0001200       CURRENT 40/35/25 SPLIT PER UNDERWRITING - CEV-0201 CEV0201 
003600*0001300  01/06/95  RSK  ROUTE LOGIC REWORKED TO CHECK RESUBMIT   CEV0201 
003700*0001300       BEFORE INVESTIGATION - A LOW-COMPLETENESS CLAIM    CEV0201 
003800*0001300       WAS BEING SENT TO INVESTIGATION INSTEAD OF BACK    CEV0201 
003900*0001300       TO THE CUSTOMER - TICKET CEV-0233                  CEV0233 
004000*0001400  03/11/98  TLD  Y2K REMEDIATION - NO DATE FIELDS IN THIS CEV0233 
004100*0001400       PROGRAM, REVIEWED AND SIGNED OFF - CEV-0298        CEV0298 
004200*0001500  09/23/99  RSK  ADDED LK-RETURN-CD-FLAGS 88-LEVELS SO    CEV0298 
004300*0001500       CLMEVAL CAN TEST RC-SCORE-OUT-OF-RANGE INSTEAD OF  CEV0298 
004400*0001500       A LITERAL - TICKET CEV-0341                        CEV0341 
004500*0001600  02/27/03  MHA  FAST-TRACK FRAUD THRESHOLD TIGHTENED     CEV0341 
004600*0001600       FROM <35 TO <30 PER FRAUD DESK REQUEST - CEV-0402  CEV0402 
004700*0001700  03/06/26  MHA  DROPPED THE PARA-NAME MOVES FOUND IN     CEV0402 
004800*0001700       THE CEV-1044 CONVERSION REVIEW - THE FIELD WAS     CEV1044 
004900*0001700       NEVER DECLARED IN THIS PROGRAM (NO COPY ABNDREC,   CEV1044 
005000*0001700       NO WORKING-STORAGE ITEM); THIS SUBPROGRAM HAS NO   CEV1044 
005100*0001700       ABEND PATH AND, LIKE CLCLBCST, NEVER NEEDED IT -   CEV1044 
005200*0001700       TICKET CEV-1072                                    CEV1072 
005300*0001800  03/10/26  RSK  CONVERTED WS-RANGE-IDX AND WS-CLEAR-IDX   CEV1072
005400*0001800       FROM THE WS-MISC-FIELDS GROUP TO BARE 77-LEVEL     CEV1079 
005500*0001800       ITEMS, SHOP STANDARD FOR A ONE-OF-A-KIND WORK      CEV1079 
005600*0001800       FIELD - SEE CLMEVAL LOG - TICKET CEV-1079          CEV1079 
005700******************************************************************
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-390.
006200 OBJECT-COMPUTER. IBM-390.
006300 INPUT-OUTPUT SECTION.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 WORKING-STORAGE SECTION.
006900 77  WS-RANGE-IDX                    PIC 9(2)  COMP.
007000 77  WS-CLEAR-IDX                    PIC 9(2)  COMP.
007100
007200 LINKAGE SECTION.
007300******************************************************************
007400* INPUT SCORES - GROUPED SO 000-HOUSEKEEPING CAN RANGE-CHECK ALL
007500* FOUR PERCENT FIELDS (COMPLETENESS, RELEVANCE, OCR, FRAUD) WITH
007600* ONE PERFORM VARYING INSTEAD OF FOUR SEPARATE IF STATEMENTS.
007700* LK-MISSING-COUNT RIDES ALONG IN THE SAME GROUP BUT IS SKIPPED
007800* BY THE RANGE CHECK - ITS CEILING IS THE REQUIREMENT COUNT, NOT
007900* 100.
008000******************************************************************
008100 01  LK-ALL-INPUT-SCORES-GROUP.
008200     05  LK-COMPLETENESS-SCORE       PIC 9(3).
008300     05  LK-RELEVANCE-SCORE          PIC 9(3).
008400     05  LK-OCR-SCORE                PIC 9(3).
008500     05  LK-FRAUD-SCORE              PIC 9(3).
008600     05  LK-MISSING-COUNT            PIC 9(3).
008700
008800 01  LK-ALL-INPUT-SCORES-TABLE
008900                  REDEFINES LK-ALL-INPUT-SCORES-GROUP.
009000     05  LK-INPUT-SCORE OCCURS 5 TIMES
009100                        PIC 9(3).
009200
009300 01  LK-OVERALL-SCORE                PIC 9(3).
009400
009500******************************************************************
009600* OUTPUT FIELDS - GROUPED SO 000-HOUSEKEEPING CAN BLANK BOTH IN
009700* ONE PERFORM VARYING RATHER THAN TWO SEPARATE MOVE SPACES.
009800******************************************************************
009900 01  LK-OUTPUT-FIELDS-GROUP.
010000     05  LK-STATUS                   PIC X(12).
010100     05  LK-ROUTE                    PIC X(12).
010200
010300 01  LK-OUTPUT-FIELDS-TABLE REDEFINES LK-OUTPUT-FIELDS-GROUP.
010400     05  LK-OUTPUT-FIELD OCCURS 2 TIMES
010500                         PIC X(12).
010600
010700 01  LK-RETURN-CD                    PIC S9(4) COMP.
010800
010900* SAME STORAGE AS LK-RETURN-CD - 88-LEVEL VIEW FOR THE CALLER.
011000 01  LK-RETURN-CD-FLAGS REDEFINES LK-RETURN-CD PIC S9(4) COMP.
011100     88  RC-SCORE-NORMAL              VALUE 0.
011200     88  RC-SCORE-OUT-OF-RANGE        VALUE 4.
011300
011400 PROCEDURE DIVISION USING LK-COMPLETENESS-SCORE,
011500                           LK-RELEVANCE-SCORE,
011600                           LK-OCR-SCORE,
011700                           LK-FRAUD-SCORE,
011800                           LK-MISSING-COUNT,
011900                           LK-OVERALL-SCORE,
012000                           LK-STATUS,
012100                           LK-ROUTE,
012200                           LK-RETURN-CD.
012300
012400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
012500
012600     IF RC-SCORE-NORMAL
012700         PERFORM 100-CALC-OVERALL THRU 100-EXIT
012800         PERFORM 200-SET-STATUS   THRU 200-EXIT
012900         PERFORM 300-SET-ROUTE    THRU 300-EXIT.
013000
013100     GOBACK.
013200
013300 000-HOUSEKEEPING.
013400     MOVE ZERO                   TO LK-OVERALL-SCORE, LK-RETURN-CD.
013500     PERFORM 010-CLEAR-OUTPUT THRU 010-EXIT
013600         VARYING WS-CLEAR-IDX FROM 1 BY 1
013700         UNTIL WS-CLEAR-IDX > 2.
013800     PERFORM 050-RANGE-CHECK THRU 050-EXIT
013900         VARYING WS-RANGE-IDX FROM 1 BY 1
014000         UNTIL WS-RANGE-IDX > 4 OR RC-SCORE-OUT-OF-RANGE.
014100 000-EXIT.
014200     EXIT.
014300
014400 010-CLEAR-OUTPUT.
014500     MOVE SPACES TO LK-OUTPUT-FIELD(WS-CLEAR-IDX).
014600 010-EXIT.
014700     EXIT.
014800
014900 050-RANGE-CHECK.
015000     IF LK-INPUT-SCORE(WS-RANGE-IDX) > 100
015100         MOVE 4 TO LK-RETURN-CD.
015200 050-EXIT.
015300     EXIT.
015400
015500 100-CALC-OVERALL.
015600     COMPUTE LK-OVERALL-SCORE ROUNDED =
015700           (LK-COMPLETENESS-SCORE * 0.40)
015800         + (LK-RELEVANCE-SCORE    * 0.35)
015900         + (LK-OCR-SCORE          * 0.25).
016000 100-EXIT.
016100     EXIT.
016200
016300 200-SET-STATUS.
016400     IF LK-MISSING-COUNT > ZERO
016500         MOVE "INCOMPLETE"    TO LK-STATUS
016600         GO TO 200-EXIT.
016700
016800     IF LK-RELEVANCE-SCORE < 60
016900         MOVE "INCONSISTENT"  TO LK-STATUS
017000         GO TO 200-EXIT.
017100
017200     IF LK-COMPLETENESS-SCORE < 80
017300         MOVE "INCOMPLETE"    TO LK-STATUS
017400         GO TO 200-EXIT.
017500
017600     MOVE "COMPLETE" TO LK-STATUS.
017700 200-EXIT.
017800     EXIT.
017900
018000 300-SET-ROUTE.
018100     IF LK-COMPLETENESS-SCORE < 60 OR LK-RELEVANCE-SCORE < 60
018200         MOVE "RESUBMISSION" TO LK-ROUTE
018300         GO TO 300-EXIT.
018400
018500     IF LK-FRAUD-SCORE >= 70
018600     OR LK-COMPLETENESS-SCORE < 70
018700     OR LK-RELEVANCE-SCORE < 70
018800         MOVE "INVESTIGATION" TO LK-ROUTE
018900         GO TO 300-EXIT.
019000
019100     IF LK-FRAUD-SCORE < 30
019200    AND LK-COMPLETENESS-SCORE >= 90
019300    AND LK-RELEVANCE-SCORE    >= 80
019400    AND LK-OCR-SCORE          >= 70
019500         MOVE "FAST_TRACK" TO LK-ROUTE
019600         GO TO 300-EXIT.
019700
019800     MOVE "STANDARD" TO LK-ROUTE.
019900 300-EXIT.
020000     EXIT.
