000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLMEVAL.
000400 AUTHOR. R. KOVACH.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/09/91.
000700 DATE-COMPILED. 04/09/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          DAILY CLAIM EVIDENCE VALIDATION AND FRAUD ROUTING RUN.
001400*          READS ONE CLAIM PER RECORD FROM CLAIM-IN, EDITS THE
001500*          SUBMITTED POLICY NUMBER AGAINST THE CUSTOMER'S POLICY
001600*          OF RECORD, DERIVES THE CLAIM-TYPE FAMILY, SCORES THE
001700*          SUBMITTED EVIDENCE FOR COMPLETENESS/RELEVANCE/OCR,
001800*          AND ROUTES THE CLAIM TO FAST-TRACK, STANDARD,
001900*          INVESTIGATION OR RESUBMISSION.  WRITES ONE EVIDENCE-
002000*          VALIDATION-RECORD PER CLAIM READ, IN THE SAME ORDER,
002100*          PLUS A CONTROL-TOTALS REPORT AT END OF RUN.
002200*
002300*          DOCUMENT REQUIREMENTS ARE READ ONCE AT STARTUP INTO
002400*          WS-DOC-REQ-TABLE (COPYBOOK DOCREQ) - NOT REREAD PER
002500*          CLAIM.  CLMFAM AND EVRSCORE ARE CALLED SUBPROGRAMS;
002600*          SEE THEIR OWN HEADERS FOR WHAT EACH ONE DOES.
002700******************************************************************
002800*
002900*  CHANGE LOG
003000*
003100*0000900  04/09/91  RSK  ORIGINAL PROGRAM - TICKET CEV-0009       CEV0009 
003200*0001000  04/14/91  RSK  ADDED CALL TO CLMFAM FOR FAMILY DERIVE - CEV0009 
003300*0001000       PREVIOUSLY A HARD-CODED IF CASCADE RIGHT IN THIS   CEV0009 
003400*0001000       PROGRAM - TICKET CEV-0009                          CEV0009 
003500*0001100  11/02/92  RSK  NO CHANGE HERE - SEE CLMFAM LOG FOR THE  CEV0009 
003600*0001100       "PROPERTY" SYNONYM ADD, TICKET CEV-0114            CEV0114 
003700*0001200  06/19/94  TLD  WEIGHTS FOR OVERALL SCORE MOVED INTO     CEV0114 
003800*0001200       EVRSCORE - THIS PROGRAM NO LONGER COMPUTES THEM    CEV0114 
003900*0001200       DIRECTLY - TICKET CEV-0201                         CEV0201 
004000*0001300  01/06/95  RSK  NO CHANGE HERE - SEE EVRSCORE LOG FOR    CEV0201 
004100*0001300       THE ROUTE-ORDER FIX, TICKET CEV-0233               CEV0233 
004200*0001400  03/11/98  TLD  Y2K REMEDIATION - NO DATE FIELDS ON THE  CEV0233 
004300*0001400       CLAIM RECORD, REVIEWED AND SIGNED OFF - CEV-0298   CEV0298 
004400*0001500  09/23/99  RSK  CONTROL REPORT REWRITTEN TO WALK THE     CEV0298 
004500*0001500       WS-CONTROL-TOTALS-TABLE INSTEAD OF SIX SEPARATE    CEV0298 
004600*0001500       WRITE STATEMENTS - TICKET CEV-0341                 CEV0341 
004700*0001600  02/27/03  MHA  NO CHANGE HERE - SEE CLMFAM LOG FOR THE  CEV0341 
004800*0001600       "TRAVEL" FAMILY ADD, TICKET CEV-0402               CEV0402 
004900*0001700  02/11/26  RSK  RETIRED THE OLD DAILY-TREATMENT EDIT RUN CEV0402 
005000*0001700       THIS PROGRAM SUPPORTED AND REBUILT IT AS THE NEW   CEV0402 
005100*0001700       CLAIM EVIDENCE VALIDATION BATCH FOR THE CLAIMS     CEV0402 
005200*0001700       CONVERSION - TICKET CEV-1044                       CEV1044 
005300*0001800  03/02/26  RSK  200-INTAKE-EDIT ADDED - POLICY NUMBER    CEV1044 
005400*0001800       MISMATCH NOW REJECTS THE CLAIM BEFORE SCORING      CEV1044 
005500*0001800       INSTEAD OF LETTING IT FALL THROUGH - CEV-1061      CEV1061 
005600*0001900  03/04/26  RSK  NO CHANGE HERE - SEE DOCREQ LOG FOR WHY  CEV1061 
005700*0001900       350-COUNT-REQUIREMENTS DOES NOT NEED A COMBINED-   CEV1061 
005800*0001900       KEY COMPARE - TICKET CEV-1065                      CEV1065 
005900*0002000  03/05/26  RSK  700-WRITE-EVIDENCE NOW RANGE-CHECKS ALL  CEV1065 
006000*0002000       FOUR SCORES VIA EVR-SCORE-VIEW BEFORE THE RECORD   CEV1065 
006100*0002000       GOES OUT - TICKET CEV-1070                         CEV1070 
006200*0002100  03/06/26  MHA  200-INTAKE-EDIT NOW MOVES "PENDING" TO   CEV1070 
006300*0002100       EVR-STATUS ON A REJECT - SCORING NEVER RUNS FOR    CEV1074 
006400*0002100       THAT CLAIM SO COMPLETE/INCOMPLETE/INCONSISTENT     CEV1074 
006500*0002100       DO NOT APPLY; CAUGHT IN THE CEV-1044 CONVERSION    CEV1074 
006600*0002100       REVIEW - TICKET CEV-1074                           CEV1074 
006700*0002200  03/10/26  RSK  NO CHANGE HERE - SEE ABNDREC LOG FOR WHY CEV1074 
006800*0002200       1000-ABEND-RTN WAS WRITING A BLANK SYSOUT LINE -   CEV1078 
006900*0002200       TICKET CEV-1078                                    CEV1078 
007000*0002300  03/10/26  RSK  CONVERTED THE STANDALONE COUNTERS,       CEV1078 
007100*0002300       RETURN-CODE HOLDERS AND THE MORE-CLAIM-SW /        CEV1079 
007200*0002300       WS-CLAIM-STATUS-SW SWITCHES FROM A WS-MISC-FIELDS  CEV1079 
007300*0002300       GROUP TO BARE 77-LEVEL ITEMS, SHOP STANDARD FOR A  CEV1079 
007400*0002300       ONE-OF-A-KIND WORK FIELD - TICKET CEV-1079         CEV1079 
007500******************************************************************
007600
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SOURCE-COMPUTER. IBM-390.
008000 OBJECT-COMPUTER. IBM-390.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM.
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT SYSOUT
008600     ASSIGN TO UT-S-SYSOUT
008700       ORGANIZATION IS SEQUENTIAL.
008800
008900     SELECT CLAIM-IN
009000     ASSIGN TO UT-S-CLAIMIN
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS CFCODE.
009300
009400     SELECT DOC-REQ-IN
009500     ASSIGN TO UT-S-DOCREQIN
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS DFCODE.
009800
009900     SELECT EVIDENCE-OUT
010000     ASSIGN TO UT-S-EVIDOUT
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS EFCODE.
010300
010400     SELECT CONTROL-RPT
010500     ASSIGN TO UT-S-CTLRPT
010600       ACCESS MODE IS SEQUENTIAL
010700       FILE STATUS IS RFCODE.
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100 FD  SYSOUT
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 133 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS SYSOUT-REC.
011700 01  SYSOUT-REC                         PIC X(133).
011800
011900****** ONE CLAIM PER RECORD, ARRIVAL ORDER - NO SORT, NO KEY
012000 FD  CLAIM-IN
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 120 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS CLAIM-IN-REC.
012600 01  CLAIM-IN-REC                       PIC X(120).
012700
012800****** DOCUMENT REQUIREMENT REFERENCE DATA - READ ONCE AT
012900****** STARTUP BY 050-LOAD-DOCREQ-TABLE, NOT REREAD PER CLAIM
013000 FD  DOC-REQ-IN
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 80 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS DOC-REQ-IN-REC.
013600 01  DOC-REQ-IN-REC                     PIC X(80).
013700
013800****** ONE EVIDENCE-VALIDATION-RECORD PER CLAIM READ, SAME ORDER
013900 FD  EVIDENCE-OUT
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 120 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS EVIDENCE-OUT-REC.
014500 01  EVIDENCE-OUT-REC                   PIC X(120).
014600
014700****** SINGLE END-OF-RUN CONTROL-TOTALS REPORT, SIX LINES
014800 FD  CONTROL-RPT
014900     RECORDING MODE IS F
015000     LABEL RECORDS ARE STANDARD
015100     RECORD CONTAINS 80 CHARACTERS
015200     BLOCK CONTAINS 0 RECORDS
015300     DATA RECORD IS CONTROL-RPT-REC.
015400 01  CONTROL-RPT-REC                    PIC X(80).
015500
015600 WORKING-STORAGE SECTION.
015700 01  FILE-STATUS-CODES.
015800     05  CFCODE                  PIC X(2).
015900         88 CODE-READ     VALUE SPACES.
016000         88 NO-MORE-CLAIMS VALUE "10".
016100     05  DFCODE                  PIC X(2).
016200         88 DOCREQ-READ   VALUE SPACES.
016300         88 NO-MORE-DOCREQ VALUE "10".
016400     05  EFCODE                  PIC X(2).
016500         88 CODE-WRITE    VALUE SPACES.
016600     05  RFCODE                  PIC X(2).
016700         88 CODE-WRITE    VALUE SPACES.
016800
016900 77  WS-RPT-IDX                  PIC 9(2)  COMP.
017000 77  WS-CLMFAM-RETURN-CD         PIC S9(4) COMP.
017100 77  WS-EVRSCORE-RETURN-CD       PIC S9(4) COMP.
017200 77  WS-REQUIRED-COUNT           PIC 9(3)  COMP.
017300 77  WS-MISSING-CALC             PIC S9(5) COMP.
017400 77  WS-FAMILY-CODE              PIC X(10).
017500
017600 77  MORE-CLAIM-SW               PIC X(1)  VALUE SPACE.
017700     88  NO-MORE-CLAIM-RECS      VALUE "N".
017800
017900 77  WS-CLAIM-STATUS-SW          PIC X(1)  VALUE SPACE.
018000     88  CLAIM-ACCEPTED          VALUE "A".
018100     88  CLAIM-REJECTED          VALUE "R".
018200
018300* COPY CLMREC PLACES CLAIM-RECORD HERE - THE FD ITSELF IS A
018400* PLAIN PIC X(120) BUFFER, PER SHOP STANDARD.
018500 COPY CLMREC.
018600
018700* COPY DOCREQ PLACES DOCUMENT-REQUIREMENT-RECORD AND THE
018800* WS-DOC-REQ-TABLE LOADED BY 050 BELOW.
018900 COPY DOCREQ.
019000
019100* COPY EVRREC PLACES EVIDENCE-VALIDATION-RECORD AND ITS FOUR-
019200* SCORE RANGE-CHECK VIEW HERE.
019300 COPY EVRREC.
019400
019500******************************************************************
019600* CONTROL-TOTALS WORK AREA.  BUILT VALUE-CLAUSE-THEN-REDEFINE,
019700* SAME AS THE KEYWORD TABLES IN CLMFAM, SO 950-WRITE-CONTROL-RPT
019800* CAN WALK BOTH THE LABELS AND THE COUNTS WITH ONE PERFORM
019900* VARYING INSTEAD OF SIX WRITE STATEMENTS - TICKET CEV-0341.
020000******************************************************************
020100 01  WS-CONTROL-LABEL-VALUES.
020200     05  FILLER                  PIC X(30) VALUE "CLAIMS READ".
020300     05  FILLER                  PIC X(30) VALUE "FAST TRACK".
020400     05  FILLER                  PIC X(30) VALUE "STANDARD".
020500     05  FILLER                  PIC X(30) VALUE "INVESTIGATION".
020600     05  FILLER                  PIC X(30) VALUE "RESUBMISSION".
020700     05  FILLER                  PIC X(30) VALUE "REJECTED AT INTAKE".
020800
020900 01  WS-CONTROL-LABEL-TABLE REDEFINES WS-CONTROL-LABEL-VALUES.
021000     05  WS-CONTROL-LABEL OCCURS 6 TIMES
021100                           PIC X(30).
021200
021300 01  WS-CONTROL-TOTALS-GROUP.
021400     05  CT-CLAIMS-READ          PIC 9(7)  COMP  VALUE ZERO.
021500     05  CT-FAST-TRACK           PIC 9(7)  COMP  VALUE ZERO.
021600     05  CT-STANDARD             PIC 9(7)  COMP  VALUE ZERO.
021700     05  CT-INVESTIGATION        PIC 9(7)  COMP  VALUE ZERO.
021800     05  CT-RESUBMISSION         PIC 9(7)  COMP  VALUE ZERO.
021900     05  CT-REJECTED             PIC 9(7)  COMP  VALUE ZERO.
022000
022100 01  WS-CONTROL-TOTALS-TABLE REDEFINES WS-CONTROL-TOTALS-GROUP.
022200     05  WS-CT-ENTRY OCCURS 6 TIMES
022300                      PIC 9(7) COMP.
022400
022500 01  WS-CONTROL-LINE.
022600     05  CTL-LABEL               PIC X(30).
022700     05  FILLER                  PIC X(2)  VALUE SPACES.
022800     05  CTL-COUNT               PIC ZZZZZZ9.
022900     05  FILLER                  PIC X(41) VALUE SPACES.
023000
023100 COPY ABNDREC.
023200
023300 PROCEDURE DIVISION.
023400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023500     PERFORM 050-LOAD-DOCREQ-TABLE THRU 050-EXIT
023600         VARYING WS-DOCREQ-IDX FROM 1 BY 1
023700         UNTIL NO-MORE-DOCREQ-ROWS.
023800     PERFORM 100-MAINLINE THRU 100-EXIT
023900         UNTIL NO-MORE-CLAIM-RECS.
024000     PERFORM 900-CLEANUP THRU 900-EXIT.
024100     MOVE ZERO TO RETURN-CODE.
024200     GOBACK.
024300
024400 000-HOUSEKEEPING.
024500     MOVE "000-HOUSEKEEPING"     TO PARA-NAME.
024600     DISPLAY "******** BEGIN JOB CLMEVAL ********".
024700     OPEN INPUT  CLAIM-IN, DOC-REQ-IN.
024800     OPEN OUTPUT EVIDENCE-OUT, CONTROL-RPT, SYSOUT.
024900
025000     INITIALIZE WS-CONTROL-TOTALS-GROUP.
025100     MOVE "N" TO MORE-DOCREQ-SW.
025200     MOVE ZERO TO WS-DOCREQ-ROW-COUNT.
025300
025400     READ DOC-REQ-IN INTO DOCUMENT-REQUIREMENT-RECORD
025500         AT END
025600         MOVE "N" TO MORE-DOCREQ-SW
025700         GO TO 000-EXIT
025800     END-READ.
025900     MOVE "Y" TO MORE-DOCREQ-SW.
026000
026100     READ CLAIM-IN INTO CLAIM-RECORD
026200         AT END
026300         MOVE "N" TO MORE-CLAIM-SW
026400         GO TO 000-EXIT
026500     END-READ.
026600     MOVE "Y" TO MORE-CLAIM-SW.
026700 000-EXIT.
026800     EXIT.
026900
027000 050-LOAD-DOCREQ-TABLE.
027100     MOVE "050-LOAD-DOCREQ-TABLE"  TO PARA-NAME.
027200     ADD 1 TO WS-DOCREQ-ROW-COUNT.
027300     IF WS-DOCREQ-ROW-COUNT > WS-DOCREQ-MAX-ROWS
027400         MOVE "** TOO MANY DOC-REQ ROWS FOR WS-DOC-REQ-TABLE"
027500              TO ABEND-REASON
027600         MOVE WS-DOCREQ-MAX-ROWS TO EXPECTED-VAL
027700         MOVE WS-DOCREQ-ROW-COUNT TO ACTUAL-VAL
027800         GO TO 1000-ABEND-RTN.
027900
028000     MOVE REQ-CLAIM-TYPE-FAMILY  TO WS-DOCREQ-FAMILY(WS-DOCREQ-IDX).
028100     MOVE REQ-DOCUMENT-CATEGORY  TO WS-DOCREQ-CATEGORY(WS-DOCREQ-IDX).
028200     MOVE REQ-DISPLAY-NAME    TO WS-DOCREQ-DISPLAY-NAME(WS-DOCREQ-IDX).
028300     MOVE REQ-MANDATORY          TO WS-DOCREQ-MANDATORY(WS-DOCREQ-IDX).
028400
028500     READ DOC-REQ-IN INTO DOCUMENT-REQUIREMENT-RECORD
028600         AT END
028700         MOVE "N" TO MORE-DOCREQ-SW
028800     END-READ.
028900 050-EXIT.
029000     EXIT.
029100
029200 100-MAINLINE.
029300     MOVE "100-MAINLINE"          TO PARA-NAME.
029400     ADD 1 TO CT-CLAIMS-READ.
029500     MOVE SPACE TO WS-CLAIM-STATUS-SW.
029600     MOVE SPACES TO WS-FAMILY-CODE.
029700     INITIALIZE EVIDENCE-VALIDATION-RECORD.
029800     MOVE CLM-CLAIM-ID TO EVR-CLAIM-ID.
029900
030000     PERFORM 200-INTAKE-EDIT THRU 200-EXIT.
030100
030200     IF CLAIM-ACCEPTED
030300         PERFORM 300-DERIVE-FAMILY         THRU 300-EXIT
030400         PERFORM 350-COUNT-REQUIREMENTS     THRU 350-EXIT
030500         PERFORM 400-COMPLETENESS-CALC       THRU 400-EXIT
030600         PERFORM 450-DEFAULT-RELEVANCE-OCR    THRU 450-EXIT
030700         PERFORM 500-SCORE-CLAIM              THRU 500-EXIT
030800         PERFORM 700-WRITE-EVIDENCE           THRU 700-EXIT
030900     ELSE
031000         PERFORM 710-WRITE-REJECTED THRU 710-EXIT.
031100
031200     READ CLAIM-IN INTO CLAIM-RECORD
031300         AT END
031400         MOVE "N" TO MORE-CLAIM-SW
031500     END-READ.
031600 100-EXIT.
031700     EXIT.
031800
031900 200-INTAKE-EDIT.
032000     MOVE "200-INTAKE-EDIT"       TO PARA-NAME.
032100     MOVE "A" TO WS-CLAIM-STATUS-SW.
032200
032300     IF CLM-POLICY-NBR NOT = SPACES
032400    AND CLM-CUSTOMER-POLICY-NBR NOT = SPACES
032500    AND CLM-POLICY-NBR NOT = CLM-CUSTOMER-POLICY-NBR
032600         MOVE "R" TO WS-CLAIM-STATUS-SW
032700         MOVE "PENDING" TO EVR-STATUS
032800         MOVE "POLICY NUMBER DOES NOT MATCH REGISTERED POLICY NBR"
032900              TO EVR-REJECT-REASON.
033000 200-EXIT.
033100     EXIT.
033200
033300 300-DERIVE-FAMILY.
033400     MOVE "300-DERIVE-FAMILY"     TO PARA-NAME.
033500     MOVE ZERO TO WS-CLMFAM-RETURN-CD.
033600     CALL "CLMFAM" USING CLM-TYPE-NAME,
033700                          WS-FAMILY-CODE,
033800                          WS-CLMFAM-RETURN-CD.
033900* A NON-ZERO RETURN JUST MEANS "NO FAMILY MATCHED" - THAT IS A
034000* VALID OUTCOME (TREATED AS ZERO REQUIREMENTS), NOT AN ABEND.
034100 300-EXIT.
034200     EXIT.
034300
034400 350-COUNT-REQUIREMENTS.
034500     MOVE "350-COUNT-REQUIREMENTS" TO PARA-NAME.
034600     MOVE ZERO TO WS-REQUIRED-COUNT.
034700     PERFORM 360-CHECK-ONE-ROW THRU 360-EXIT
034800         VARYING WS-DOCREQ-IDX FROM 1 BY 1
034900         UNTIL WS-DOCREQ-IDX > WS-DOCREQ-ROW-COUNT.
035000 350-EXIT.
035100     EXIT.
035200
035300 360-CHECK-ONE-ROW.
035400     IF WS-DOCREQ-FAMILY(WS-DOCREQ-IDX) = WS-FAMILY-CODE
035500    AND WS-DOCREQ-IS-MANDATORY(WS-DOCREQ-IDX)
035600         ADD 1 TO WS-REQUIRED-COUNT.
035700 360-EXIT.
035800     EXIT.
035900
036000 400-COMPLETENESS-CALC.
036100     MOVE "400-COMPLETENESS-CALC"  TO PARA-NAME.
036200     IF WS-REQUIRED-COUNT = ZERO
036300         MOVE 100 TO EVR-COMPLETENESS-SCORE
036400         MOVE ZERO TO EVR-MISSING-COUNT
036500         GO TO 400-EXIT.
036600
036700* TRUNCATING INTEGER DIVISION - NO ROUNDED ON THIS COMPUTE.
036800     COMPUTE EVR-COMPLETENESS-SCORE =
036900         (CLM-DOC-COUNT * 100) / WS-REQUIRED-COUNT.
037000     IF EVR-COMPLETENESS-SCORE > 100
037100         MOVE 100 TO EVR-COMPLETENESS-SCORE.
037200
037300     COMPUTE WS-MISSING-CALC = WS-REQUIRED-COUNT - CLM-DOC-COUNT.
037400     IF WS-MISSING-CALC < ZERO
037500         MOVE ZERO TO EVR-MISSING-COUNT
037600     ELSE
037700         IF WS-MISSING-CALC > WS-REQUIRED-COUNT
037800             MOVE WS-REQUIRED-COUNT TO EVR-MISSING-COUNT
037900         ELSE
038000             MOVE WS-MISSING-CALC TO EVR-MISSING-COUNT.
038100 400-EXIT.
038200     EXIT.
038300
038400 450-DEFAULT-RELEVANCE-OCR.
038500     MOVE "450-DEFAULT-RELEVANCE-OCR" TO PARA-NAME.
038600     IF CLM-DOC-COUNT = ZERO
038700         MOVE ZERO TO EVR-RELEVANCE-SCORE
038800         MOVE 100  TO EVR-OCR-SCORE
038900     ELSE
039000         MOVE 50   TO EVR-RELEVANCE-SCORE
039100         MOVE 70   TO EVR-OCR-SCORE.
039200 450-EXIT.
039300     EXIT.
039400
039500 500-SCORE-CLAIM.
039600     MOVE "500-SCORE-CLAIM"       TO PARA-NAME.
039700     MOVE ZERO TO WS-EVRSCORE-RETURN-CD.
039800     CALL "EVRSCORE" USING EVR-COMPLETENESS-SCORE,
039900                            EVR-RELEVANCE-SCORE,
040000                            EVR-OCR-SCORE,
040100                            CLM-FRAUD-SCORE,
040200                            EVR-MISSING-COUNT,
040300                            EVR-OVERALL-SCORE,
040400                            EVR-STATUS,
040500                            EVR-ROUTE,
040600                            WS-EVRSCORE-RETURN-CD.
040700     IF WS-EVRSCORE-RETURN-CD NOT = ZERO
040800         MOVE "** EVRSCORE RETURNED A SCORE OUT OF 0-100 RANGE"
040900              TO ABEND-REASON
041000         MOVE CLM-CLAIM-ID TO ACTUAL-VAL
041100         MOVE ZERO TO EXPECTED-VAL
041200         GO TO 1000-ABEND-RTN.
041300 500-EXIT.
041400     EXIT.
041500
041600 700-WRITE-EVIDENCE.
041700     MOVE "700-WRITE-EVIDENCE"    TO PARA-NAME.
041800* WALK THE FOUR-SCORE VIEW FROM EVRREC BEFORE THE RECORD GOES
041900* OUT - A SCORE OVER 100 HERE MEANS EVRSCORE OR THIS PROGRAM
042000* HAS A BUG, NOT A DATA PROBLEM, SO IT ABENDS RATHER THAN WRITE
042100* A BAD RECORD - TICKET CEV-1070.
042200     PERFORM 720-CHECK-SCORE-ENTRY THRU 720-EXIT
042300         VARYING WS-RPT-IDX FROM 1 BY 1
042400         UNTIL WS-RPT-IDX > 4.
042500
042600     EVALUATE TRUE
042700         WHEN EVR-ROUTE = "FAST_TRACK"
042800             ADD 1 TO CT-FAST-TRACK
042900         WHEN EVR-ROUTE = "STANDARD"
043000             ADD 1 TO CT-STANDARD
043100         WHEN EVR-ROUTE = "INVESTIGATION"
043200             ADD 1 TO CT-INVESTIGATION
043300         WHEN EVR-ROUTE = "RESUBMISSION"
043400             ADD 1 TO CT-RESUBMISSION
043500     END-EVALUATE.
043600
043700     WRITE EVIDENCE-OUT-REC FROM EVIDENCE-VALIDATION-RECORD.
043800 700-EXIT.
043900     EXIT.
044000
044100 720-CHECK-SCORE-ENTRY.
044200     IF EVR-SCORE-ENTRY(WS-RPT-IDX) > 100
044300         MOVE "** EVIDENCE SCORE OUT OF 0-100 RANGE" TO
044400              ABEND-REASON
044500         MOVE EVR-SCORE-ENTRY(WS-RPT-IDX) TO ACTUAL-VAL
044600         MOVE 100 TO EXPECTED-VAL
044700         GO TO 1000-ABEND-RTN.
044800 720-EXIT.
044900     EXIT.
045000
045100 710-WRITE-REJECTED.
045200     MOVE "710-WRITE-REJECTED"    TO PARA-NAME.
045300     ADD 1 TO CT-REJECTED.
045400     WRITE EVIDENCE-OUT-REC FROM EVIDENCE-VALIDATION-RECORD.
045500 710-EXIT.
045600     EXIT.
045700
045800 800-CLOSE-FILES.
045900     MOVE "800-CLOSE-FILES"       TO PARA-NAME.
046000     CLOSE CLAIM-IN, DOC-REQ-IN, EVIDENCE-OUT, CONTROL-RPT,
046100           SYSOUT.
046200 800-EXIT.
046300     EXIT.
046400
046500 900-CLEANUP.
046600     MOVE "900-CLEANUP"           TO PARA-NAME.
046700     PERFORM 950-WRITE-CONTROL-RPT THRU 950-EXIT
046800         VARYING WS-RPT-IDX FROM 1 BY 1
046900         UNTIL WS-RPT-IDX > 6.
047000
047100     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
047200
047300     DISPLAY "** CLAIMS READ **".
047400     DISPLAY CT-CLAIMS-READ.
047500     DISPLAY "** REJECTED AT INTAKE **".
047600     DISPLAY CT-REJECTED.
047700     DISPLAY "******** NORMAL END OF JOB CLMEVAL ********".
047800 900-EXIT.
047900     EXIT.
048000
048100 950-WRITE-CONTROL-RPT.
048200     MOVE WS-CONTROL-LABEL(WS-RPT-IDX) TO CTL-LABEL.
048300     MOVE WS-CT-ENTRY(WS-RPT-IDX)      TO CTL-COUNT.
048400     WRITE CONTROL-RPT-REC FROM WS-CONTROL-LINE.
048500 950-EXIT.
048600     EXIT.
048700
048800 1000-ABEND-RTN.
048900     WRITE SYSOUT-REC FROM ABEND-REC.
049000     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
049100     DISPLAY "*** ABNORMAL END OF JOB-CLMEVAL ***" UPON CONSOLE.
049200     DIVIDE ZERO-VAL INTO ONE-VAL.
