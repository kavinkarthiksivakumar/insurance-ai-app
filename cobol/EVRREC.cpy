000100******************************************************************
000200* EVRREC   -  EVIDENCE VALIDATION RESULT RECORD                 *
000300*                                                                *
000400*   ONE ROW WRITTEN TO EVIDENCE-OUT FOR EVERY CLAIM READ FROM    *
000500*   CLAIM-IN, IN THE SAME ORDER.  FOR A CLAIM REJECTED AT INTAKE *
000600*   (200-INTAKE-EDIT) EVR-CLAIM-ID, EVR-REJECT-REASON AND        *
000700*   EVR-STATUS (SET TO "PENDING") ARE POPULATED - THE FOUR SCORE *
000800*   FIELDS AND EVR-ROUTE ARE LEFT AT ZERO/SPACES SINCE SCORING   *
000900*   NEVER RUNS FOR THAT CLAIM.                                   *
001000******************************************************************
001100*0002100  02/11/26  RSK  TICKET CEV-1044 - INITIAL LAYOUT         CEV1044 
001200*0003700  03/05/26  RSK  TICKET CEV-1070 - ADDED EVR-SCORE-VIEW   CEV1070 
001300*0003700                 SO 700-WRITE-EVIDENCE CAN RANGE-CHECK    CEV1070 
001400*0003700                 ALL FOUR SCORES IN ONE PERFORM VARYING   CEV1070 
001500*0003800  03/06/26  MHA  TICKET CEV-1074 - EVR-STATUS IS NOW SET  CEV1070 
001600*0003800                 TO "PENDING" BY 200-INTAKE-EDIT WHEN A   CEV1074 
001700*0003800                 CLAIM IS REJECTED AT INTAKE              CEV1074 
001800******************************************************************
001900 01  EVIDENCE-VALIDATION-RECORD.
002000     05  EVR-CLAIM-ID                PIC 9(9).
002100     05  EVR-COMPLETENESS-SCORE      PIC 9(3).
002200     05  EVR-RELEVANCE-SCORE         PIC 9(3).
002300     05  EVR-OCR-SCORE               PIC 9(3).
002400     05  EVR-OVERALL-SCORE           PIC 9(3).
002500     05  EVR-STATUS                  PIC X(12).
002600     05  EVR-ROUTE                   PIC X(12).
002700     05  EVR-MISSING-COUNT           PIC 9(3).
002800     05  EVR-REJECT-REASON           PIC X(60).
002900     05  FILLER                      PIC X(12).
003000
003100* FOUR-SCORE VIEW - 700-WRITE-EVIDENCE WALKS THIS TABLE TO CHECK
003200* EVERY SCORE IS 000 THRU 100 BEFORE THE RECORD GOES OUT.
003300 01  EVR-SCORE-VIEW REDEFINES EVIDENCE-VALIDATION-RECORD.
003400     05  FILLER                      PIC X(9).
003500     05  EVR-SCORE-ENTRY OCCURS 4 TIMES
003600                                     PIC 9(3).
003700     05  FILLER                      PIC X(87).
