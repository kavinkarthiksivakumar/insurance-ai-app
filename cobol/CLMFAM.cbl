000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLMFAM.
000400 AUTHOR. R. KOVACH.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/14/91.
000700 DATE-COMPILED. 04/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM DERIVES THE CLAIM-TYPE FAMILY (AUTO,
001400*          HEALTH, HOME, LIFE OR TRAVEL) FROM THE FREE-TEXT
001500*          CLAIM-TYPE-NAME CARRIED ON THE CLAIM RECORD.  THE
001600*          MATCH IS A CASE-INSENSITIVE SUBSTRING TEST, CHECKED
001700*          IN A FIXED ORDER - FIRST KEYWORD FOUND WINS.  CALLED
001800*          ONCE PER CLAIM BY CLMEVAL (300-DERIVE-FAMILY).
001900*
002000*          NO MATCH LEAVES LK-FAMILY-CODE BLANK AND LK-RETURN-CD
002100*          AT +4 - THE CALLER TREATS A BLANK FAMILY AS "NO
002200*          REQUIREMENTS ON FILE", NOT AS AN ERROR.
002300******************************************************************
002400*
002500*  CHANGE LOG
002600*
002700*0001000  04/14/91  RSK  ORIGINAL PROGRAM - TICKET CEV-0009       CEV0009 
002800*0001100  04/14/91  RSK  KEYWORD TABLE BUILT FROM VALUE/REDEFINES CEV0009 
002900*0001100       PAIR PER SHOP STANDARD - SEE WS-FAMILY-KEYWORD-    CEV0009 
003000*0001100       VALUES BELOW                                       CEV0009 
003100*0001200  11/02/92  RSK  ADDED "PROPERTY" AS A SYNONYM FOR HOME   CEV0009 
003200*0001200       PER UNDERWRITING REQUEST - TICKET CEV-0114         CEV0114 
003300*0001300  06/19/94  TLD  ADDED "MEDICAL" AS A SYNONYM FOR HEALTH  CEV0114 
003400*0001300       TICKET CEV-0201                                    CEV0201 
003500*0001400  01/06/95  RSK  CORRECTED KEYWORD ORDER - AUTO/VEHICLE   CEV0201 
003600*0001400       MUST BE TESTED BEFORE HOME/PROPERTY OR A "HOME     CEV0201 
003700*0001400       VEHICLE" POLICY TYPE WAS MIS-ROUTED - CEV-0233     CEV0233 
003800*0001500  03/11/98  TLD  Y2K REMEDIATION - NO DATE FIELDS IN THIS CEV0233 
003900*0001500       PROGRAM, REVIEWED AND SIGNED OFF - CEV-0298        CEV0298 
004000*0001600  09/23/99  RSK  CONVERTED NAME COMPARE FROM A HARD-CODED CEV0298 
004100*0001600       IF CASCADE TO THE KEYWORD-TABLE SEARCH BELOW SO    CEV0298 
004200*0001600       UNDERWRITING CAN ADD FAMILIES WITHOUT A RECOMPILE  CEV0298 
004300*0001600       OF CLMEVAL - TICKET CEV-0341                       CEV0341 
004400*0001700  02/27/03  MHA  ADDED "TRAVEL" FAMILY - TICKET CEV-0402  CEV0402 
004500*0001800  03/06/26  MHA  DROPPED THE PARA-NAME MOVES AND THE      CEV0402 
004600*0001800       LK-CLAIM-TYPE-NAME-CHARS REDEFINE FOUND IN THE     CEV1044 
004700*0001800       CEV-1044 CONVERSION REVIEW - PARA-NAME WAS NEVER   CEV1044 
004800*0001800       DECLARED IN THIS PROGRAM, AND THE CHAR TABLE FED A CEV1044 
004900*0001800       900-TRACE PARAGRAPH THAT WAS NEVER WRITTEN; THIS   CEV1044 
005000*0001800       SUBPROGRAM HAS NO ABEND PATH AND, LIKE CLCLBCST,   CEV1044 
005100*0001800       DOES NOT NEED EITHER ONE - TICKET CEV-1071         CEV1071 
005200*0001900  03/10/26  RSK  CONVERTED WS-FAM-IDX, WS-MATCH-COUNT,     CEV1071
005300*0001900       WS-FAMILY-FOUND-SW AND WS-UPPER-NAME FROM THE      CEV1079 
005400*0001900       WS-MISC-FIELDS GROUP TO BARE 77-LEVEL ITEMS, SHOP  CEV1079 
005500*0001900       STANDARD FOR A ONE-OF-A-KIND WORK FIELD - SEE      CEV1079 
005600*0001900       CLMEVAL LOG - TICKET CEV-1079                      CEV1079 
005700******************************************************************
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-390.
006200 OBJECT-COMPUTER. IBM-390.
006300 INPUT-OUTPUT SECTION.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 WORKING-STORAGE SECTION.
006900 77  WS-FAM-IDX                      PIC 9(2)  COMP.
007000 77  WS-MATCH-COUNT                  PIC 9(4)  COMP.
007100
007200 77  WS-FAMILY-FOUND-SW              PIC X(1)  VALUE "N".
007300     88  FAMILY-FOUND                VALUE "Y".
007400
007500* UPPERCASED WORKING COPY OF THE CLAIM-TYPE NAME - THE COMPARE
007600* IS DONE HERE, NOT AGAINST THE LINKAGE ITEM, SO THE CALLER'S
007700* DATA IS NEVER TOUCHED.
007800 77  WS-UPPER-NAME                   PIC X(30).
007900
008000******************************************************************
008100* KEYWORD / FAMILY-CODE TABLES.
008200*
008300* BUILT VALUE-CLAUSE-THEN-REDEFINE, SHOP STANDARD FOR A SMALL
008400* FIXED LOOKUP THAT SHOULD NOT BE LOADED FROM A FILE.  THE TWO
008500* TABLES ARE POSITIONAL - ENTRY N OF WS-FAMILY-KEYWORD-TABLE
008600* MAPS TO ENTRY N OF WS-FAMILY-CODE-TABLE - AND THE ORDER MUST
008700* STAY AUTO/VEHICLE, HEALTH/MEDICAL, HOME/PROPERTY, LIFE, TRAVEL
008800* PER TICKET CEV-0233 ABOVE.
008900******************************************************************
009000 01  WS-FAMILY-KEYWORD-VALUES.
009100     05  FILLER                      PIC X(10)  VALUE "AUTO".
009200     05  FILLER                      PIC X(10)  VALUE "VEHICLE".
009300     05  FILLER                      PIC X(10)  VALUE "HEALTH".
009400     05  FILLER                      PIC X(10)  VALUE "MEDICAL".
009500     05  FILLER                      PIC X(10)  VALUE "HOME".
009600     05  FILLER                      PIC X(10)  VALUE "PROPERTY".
009700     05  FILLER                      PIC X(10)  VALUE "LIFE".
009800     05  FILLER                      PIC X(10)  VALUE "TRAVEL".
009900
010000 01  WS-FAMILY-KEYWORD-TABLE REDEFINES WS-FAMILY-KEYWORD-VALUES.
010100     05  WS-FAMILY-KEYWORD OCCURS 8 TIMES
010200                            PIC X(10).
010300
010400 01  WS-FAMILY-KEYWORD-LEN-VALUES.
010500     05  FILLER                      PIC 9(2)  VALUE 04.
010600     05  FILLER                      PIC 9(2)  VALUE 07.
010700     05  FILLER                      PIC 9(2)  VALUE 06.
010800     05  FILLER                      PIC 9(2)  VALUE 07.
010900     05  FILLER                      PIC 9(2)  VALUE 04.
011000     05  FILLER                      PIC 9(2)  VALUE 08.
011100     05  FILLER                      PIC 9(2)  VALUE 04.
011200     05  FILLER                      PIC 9(2)  VALUE 06.
011300
011400 01  WS-FAMILY-KEYWORD-LEN-TABLE
011500                  REDEFINES WS-FAMILY-KEYWORD-LEN-VALUES.
011600     05  WS-FAMILY-KEYWORD-LEN OCCURS 8 TIMES
011700                               PIC 9(2).
011800
011900 01  WS-FAMILY-CODE-VALUES.
012000     05  FILLER                      PIC X(10)  VALUE "AUTO".
012100     05  FILLER                      PIC X(10)  VALUE "AUTO".
012200     05  FILLER                      PIC X(10)  VALUE "HEALTH".
012300     05  FILLER                      PIC X(10)  VALUE "HEALTH".
012400     05  FILLER                      PIC X(10)  VALUE "HOME".
012500     05  FILLER                      PIC X(10)  VALUE "HOME".
012600     05  FILLER                      PIC X(10)  VALUE "LIFE".
012700     05  FILLER                      PIC X(10)  VALUE "TRAVEL".
012800
012900 01  WS-FAMILY-CODE-TABLE REDEFINES WS-FAMILY-CODE-VALUES.
013000     05  WS-FAMILY-CODE OCCURS 8 TIMES
013100                        PIC X(10).
013200
013300 LINKAGE SECTION.
013400 01  LK-CLAIM-TYPE-NAME              PIC X(30).
013500
013600 01  LK-FAMILY-CODE                  PIC X(10).
013700 01  LK-RETURN-CD                    PIC S9(4) COMP.
013800
013900* SAME STORAGE AS LK-RETURN-CD - GIVES THE CALLER 88-LEVEL
014000* CONDITION NAMES TO TEST INSTEAD OF A NUMERIC LITERAL.
014100 01  LK-RETURN-CD-FLAGS REDEFINES LK-RETURN-CD PIC S9(4) COMP.
014200     88  RC-FAMILY-MATCHED           VALUE 0.
014300     88  RC-NO-FAMILY-MATCH          VALUE 4.
014400
014500 PROCEDURE DIVISION USING LK-CLAIM-TYPE-NAME,
014600                           LK-FAMILY-CODE,
014700                           LK-RETURN-CD.
014800
014900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015000     PERFORM 100-MATCH-FAMILY THRU 100-EXIT
015100         VARYING WS-FAM-IDX FROM 1 BY 1
015200         UNTIL WS-FAM-IDX > 8 OR FAMILY-FOUND.
015300
015400     IF FAMILY-FOUND
015500         MOVE ZERO TO LK-RETURN-CD
015600     ELSE
015700         MOVE 4 TO LK-RETURN-CD.
015800
015900     GOBACK.
016000
016100 000-HOUSEKEEPING.
016200     MOVE SPACES                 TO LK-FAMILY-CODE, WS-UPPER-NAME.
016300     MOVE ZERO                   TO LK-RETURN-CD.
016400     MOVE "N"                    TO WS-FAMILY-FOUND-SW.
016500     MOVE LK-CLAIM-TYPE-NAME     TO WS-UPPER-NAME.
016600     INSPECT WS-UPPER-NAME
016700             CONVERTING "abcdefghijklmnopqrstuvwxyz"
016800                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016900 000-EXIT.
017000     EXIT.
017100
017200 100-MATCH-FAMILY.
017300     MOVE ZERO TO WS-MATCH-COUNT.
017400     INSPECT WS-UPPER-NAME TALLYING WS-MATCH-COUNT
017500         FOR ALL WS-FAMILY-KEYWORD(WS-FAM-IDX)
017600                 (1:WS-FAMILY-KEYWORD-LEN(WS-FAM-IDX)).
017700     IF WS-MATCH-COUNT > ZERO
017800         MOVE WS-FAMILY-CODE(WS-FAM-IDX) TO LK-FAMILY-CODE
017900         MOVE "Y" TO WS-FAMILY-FOUND-SW.
018000 100-EXIT.
018100     EXIT.
