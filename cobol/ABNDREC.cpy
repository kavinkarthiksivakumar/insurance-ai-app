000100******************************************************************
000200* ABNDREC  -  ABEND RECORD                                      *
000300*                                                                *
000400*   COPIED INTO ANY PROGRAM THAT CAN HIT AN UNRECOVERABLE OUT-   *
000500*   OF-BALANCE OR "CAN'T-HAPPEN" CONDITION.  PARA-NAME IS SET AT *
000600*   THE TOP OF EVERY PARAGRAPH SO 1000-ABEND-RTN CAN SAY WHERE   *
000700*   THE JOB DIED; ABEND-REASON/EXPECTED-VAL/ACTUAL-VAL ARE MOVED *
000800*   TO DIRECTLY OFF ABEND-REC BY WHICHEVER PARAGRAPH DETECTS THE *
000900*   CONDITION, PER SHOP STANDARD (SAME IDIOM AS DALYEDIT).  THE  *
001000*   ZERO-VAL/ONE-VAL PAIR IS THE SHOP'S STANDARD FORCED-ABEND    *
001100*   TRICK - DIVIDE ZERO-VAL INTO ONE-VAL - SO OPS GETS A REAL    *
001200*   SYSTEM COMPLETION CODE INSTEAD OF A CLEAN RETURN.            *
001300******************************************************************
001400*0002100  02/11/26  RSK  TICKET CEV-1044 - INITIAL LAYOUT         CEV1044 
001500*0002200  03/10/26  RSK  ABEND-REC WAS A SEPARATE, UNRELATED      CEV1044 
001600*0002200       GROUP FROM THE FIELDS EVERY PARAGRAPH ACTUALLY     CEV1078 
001700*0002200       MOVES TO (PARA-NAME, ABEND-REASON, EXPECTED-VAL,   CEV1078 
001800*0002200       ACTUAL-VAL) - 1000-ABEND-RTN WAS WRITING A BLANK   CEV1078 
001900*0002200       SYSOUT LINE.  DROPPED THE "-O" DISPLAY FIELDS AND  CEV1078 
002000*0002200       PUT PARA-NAME/ABEND-REASON/EXPECTED-VAL/ACTUAL-VAL CEV1078 
002100*0002200       DIRECTLY ON ABEND-REC, LIKE DALYEDIT DOES - TICKET CEV1078 
002200*0002200       CEV-1078                                           CEV1078 
002300******************************************************************
002400 01  ABEND-REC.
002500     05  FILLER                      PIC X(15)  VALUE
002600         "*** ABEND *** ".
002700     05  PARA-NAME                   PIC X(20).
002800     05  FILLER                      PIC X(2)   VALUE SPACES.
002900     05  ABEND-REASON                PIC X(60).
003000     05  FILLER                      PIC X(2)   VALUE SPACES.
003100     05  EXPECTED-VAL                PIC S9(9).
003200     05  FILLER                      PIC X(2)   VALUE SPACES.
003300     05  ACTUAL-VAL                  PIC S9(9).
003400     05  FILLER                      PIC X(1)   VALUE SPACES.
003500
003600 01  ABEND-CONTROLS.
003700     05  ONE-VAL                     PIC 9      VALUE 1.
003800     05  ZERO-VAL                    PIC 9      VALUE ZERO.
