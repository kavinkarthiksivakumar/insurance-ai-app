000100******************************************************************
000200* DOCREQ   -  DOCUMENT REQUIREMENT REFERENCE RECORD             *
000300*                                                                *
000400*   ONE ROW PER (CLAIM-TYPE FAMILY, DOCUMENT CATEGORY) PAIR.     *
000500*   READ ONCE FROM DOC-REQ-IN AT JOB START AND HELD IN THE       *
000600*   WS-DOC-REQ-TABLE BELOW FOR THE LIFE OF THE RUN - NOT REREAD  *
000700*   PER CLAIM.  THIS MIRRORS THE FIXED, HARD-CODED REQUIREMENT   *
000800*   TABLE THE ON-LINE SYSTEM SEEDS ONCE AT STARTUP.              *
000900******************************************************************
001000*0002100  02/11/26  RSK  TICKET CEV-1044 - INITIAL LAYOUT         CEV1044 
001100*0003600  03/04/26  RSK  NO CHANGE HERE - 350-COUNT-REQUIREMENTS  CEV1065 
001200*0003600       ONLY TESTS FAMILY AND THE MANDATORY FLAG; DOCUMENT CEV1065 
001300*0003600       CATEGORY DOES NOT ENTER INTO THE COUNT - CEV-1065  CEV1065 
001400******************************************************************
001500 01  DOCUMENT-REQUIREMENT-RECORD.
001600     05  REQ-CLAIM-TYPE-FAMILY       PIC X(10).
001700     05  REQ-DOCUMENT-CATEGORY       PIC X(20).
001800     05  REQ-DISPLAY-NAME            PIC X(40).
001900     05  REQ-MANDATORY               PIC X(1).
002000         88  REQ-IS-MANDATORY        VALUE "Y".
002100         88  REQ-IS-OPTIONAL         VALUE "N".
002200     05  FILLER                      PIC X(9).
002300
002400******************************************************************
002500* WS-DOC-REQ-TABLE - IN-MEMORY COPY OF THE DOCUMENT REQUIREMENT  *
002600* REFERENCE DATA, LOADED ONCE BY 050-LOAD-DOCREQ-TABLE IN        *
002700* CLMEVAL.  17 ROWS IS THE FULL SET OF FAMILY/CATEGORY PAIRS AS  *
002800* OF TICKET CEV-1044; BUMP WS-DOCREQ-MAX-ROWS IF THE BUSINESS    *
002900* ADDS A FAMILY OR CATEGORY.                                     *
003000******************************************************************
003100 01  WS-DOC-REQ-CONTROL.
003200     05  WS-DOCREQ-MAX-ROWS          PIC 9(2)  VALUE 17.
003300     05  WS-DOCREQ-ROW-COUNT         PIC 9(2)  COMP VALUE ZERO.
003400     05  MORE-DOCREQ-SW              PIC X(1)  VALUE "Y".
003500         88  NO-MORE-DOCREQ-ROWS     VALUE "N".
003600
003700 01  WS-DOC-REQ-TABLE.
003800     05  WS-DOCREQ-ROW OCCURS 17 TIMES
003900                       INDEXED BY WS-DOCREQ-IDX.
004000         10  WS-DOCREQ-FAMILY        PIC X(10).
004100         10  WS-DOCREQ-CATEGORY      PIC X(20).
004200         10  WS-DOCREQ-DISPLAY-NAME  PIC X(40).
004300         10  WS-DOCREQ-MANDATORY     PIC X(1).
004400             88  WS-DOCREQ-IS-MANDATORY  VALUE "Y".
